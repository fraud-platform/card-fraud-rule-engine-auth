000010*    CNDCF
000020**************************************
000030*     LAYOUT CONDICION DE REGLA       *
000040*     LARGO 85 BYTES (IGUAL A REGLCF) *
000050**************************************
000060*    SIGUE INMEDIATAMENTE A SU REGLA (WS-REG-REGLA) EN EL
000070*    ARCHIVO DE REGLAS, REG-CANT-CONDIC VECES. CND-TIPO-REG
000075*    DISTINGUE ESTE REGISTRO DE UN WS-REG-REGLA AL LEER. AMBOS
000076*    TIPOS DE REGISTRO COMPARTEN EL MISMO FD Y POR LO TANTO EL
000077*    MISMO LARGO FISICO DE 85 BYTES.
000080 01  WS-REG-CONDIC.
000085*     POSICION RELATIVA (01:01) TIPO DE REGISTRO = 'C'
000086     03  CND-TIPO-REG         PIC X(01)    VALUE 'C'.
000090*     POSICION RELATIVA (02:20) CAMPO DE LA TRANSACCION A PROBAR
000100     03  CND-CAMPO            PIC X(20)    VALUE SPACES.
000110*     POSICION RELATIVA (22:12) OPERADOR
000120*     EQ/NE/GT/GTE/LT/LTE/IN/NOT-IN/BETWEEN/CONTAINS/
000130*     STARTS-WITH/ENDS-WITH/EXISTS (REGEX NO SOPORTADO EN COBOL)
000140     03  CND-OPERADOR         PIC X(12)    VALUE SPACES.
000150*     POSICION RELATIVA (34:40) VALOR DE COMPARACION
000160*     (LITERAL, O "BAJO,ALTO" PARA BETWEEN, O LISTA CON COMAS
000170*     PARA IN/NOT-IN)
000180     03  CND-VALOR            PIC X(40)    VALUE SPACES.
000185*     POSICION RELATIVA (74:12) PARA USO FUTURO
000186     03  FILLER               PIC X(12)    VALUE SPACES.
000190*/////////////////////////////////////////////////////////////////
