000010*////////////////// (TRANCF) ////////////////////////////////////
000020**************************************
000030*     LAYOUT TRANSACCION AUTORIZACION *
000040*     LARGO REGISTRO = 71 BYTES       *
000050**************************************
000060*    KC02803.ALU9999.CURSOS.FRAUDE.TRANENT
000070*    UN REGISTRO POR TRANSACCION A EVALUAR CONTRA LA TABLA
000080*    DE REGLAS ANTIFRAUDE (VER COPY_REGLCF / COPY_CNDCF).
000090 01  WS-REG-TRANSAC.
000100*     POSICION RELATIVA (01:20) IDENTIFICADOR DE TRANSACCION
000110     03  TRA-ID-TRANSAC       PIC X(20)    VALUE SPACES.
000120*     POSICION RELATIVA (21:10) TIPO DE TRANSACCION
000130*     TRA-TIPO = PURCHASE / REFUND / TRANSFER / ATM
000140     03  TRA-TIPO             PIC X(10)    VALUE SPACES.
000150*     POSICION RELATIVA (31:16) TOKEN DE TARJETA (CLAVE)
000160     03  TRA-TOKEN-TARJETA    PIC X(16)    VALUE SPACES.
000170*     POSICION RELATIVA (47:02) PAIS DEL COMERCIO (ISO)
000180     03  TRA-PAIS-COMERCIO    PIC X(02)    VALUE SPACES.
000190*     POSICION RELATIVA (49:04) RUBRO DEL COMERCIO (MCC)
000200     03  TRA-RUBRO-COMERCIO   PIC X(04)    VALUE SPACES.
000210*     POSICION RELATIVA (53:11) IMPORTE DE LA TRANSACCION
000220     03  TRA-IMPORTE          PIC S9(9)V99 COMP-3 VALUE ZEROS.
000230*     POSICION RELATIVA (64:03) MONEDA (ISO)
000240     03  TRA-MONEDA           PIC X(03)    VALUE SPACES.
000250*     POSICION RELATIVA (67:02) HORA DEL DIA (0-23)
000260     03  TRA-HORA             PIC 9(02)    VALUE ZEROS.
000270*     POSICION RELATIVA (69:01) TARJETA PRESENTE 'Y'/'N'
000280     03  TRA-TARJETA-PRES     PIC X(01)    VALUE 'N'.
000290*     POSICION RELATIVA (70:02) PARA USO FUTURO
000300     03  FILLER               PIC X(02)    VALUE SPACES.
000310*/////////////////////////////////////////////////////////////////
