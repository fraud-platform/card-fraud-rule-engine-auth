000010*////////////////// (VELOCF) ///////////////////////////////////
000020**************************************
000030*     LAYOUT CONTADOR DE VELOCIDAD    *
000040*     LARGO REGISTRO = 40 BYTES       *
000050**************************************
000060*    KC02803.ALU9999.CURSOS.FRAUDE.VELOCREL
000070*    ARCHIVO RELATIVO -- SUSTITUYE UN ACCESO INDEXADO/VSAM
000080*    QUE NO ESTA DISPONIBLE EN ESTE COMPILADOR. LA CLAVE
000090*    CONCEPTUAL ES (VEL-TOKEN-TARJETA, VEL-ID-REGLA); LA
000100*    BUSQUEDA SE HACE POR BARRIDO SECUENCIAL DESDE EL REGISTRO 1
000110*    (VER PARRAFO 2450-BUSCAR-VELOC EN PGMEVCAF).
000120 01  WS-REG-VELOC.
000130*     POSICION RELATIVA (01:16) TOKEN DE TARJETA (CLAVE 1)
000140     03  VEL-TOKEN-TARJETA    PIC X(16)    VALUE SPACES.
000150*     POSICION RELATIVA (17:10) IDENTIFICADOR DE REGLA (CLAVE 2)
000160     03  VEL-ID-REGLA         PIC X(10)    VALUE SPACES.
000170*     POSICION RELATIVA (27:07) CONTADOR DE TRANSACCIONES
000180*     DENTRO DE LA VENTANA
000190     03  VEL-CONTADOR         PIC 9(07)    VALUE ZEROS.
000200*     POSICION RELATIVA (34:07) PARA USO FUTURO
000210     03  FILLER               PIC X(07)    VALUE SPACES.
000220*/////////////////////////////////////////////////////////////////
