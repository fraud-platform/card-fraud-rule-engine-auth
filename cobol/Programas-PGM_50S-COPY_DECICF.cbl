000010*////////////////// (DECICF) //////////////////////////////////
000020**************************************
000030*     LAYOUT DECISION DE AUTORIZACION *
000040*     LARGO REGISTRO = 76 BYTES       *
000050**************************************
000060*    KC02803.ALU9999.CURSOS.FRAUDE.DECISAL
000070*    UN REGISTRO POR TRANSACCION EVALUADA, EN EL MISMO ORDEN
000080*    EN QUE SE LEYERON DE TRANSACTION-IN.
000090 01  WS-REG-DECISION.
000100*     POSICION RELATIVA (01:20) TRANSACCION ORIGINAL (ECO)
000110     03  DEC-ID-TRANSAC       PIC X(20)    VALUE SPACES.
000120*     POSICION RELATIVA (21:10) DECISION FINAL
000130*     DEC-DECISION = APPROVE / DECLINE / REVIEW
000140     03  DEC-DECISION         PIC X(10)    VALUE SPACES.
000150*     POSICION RELATIVA (31:10) REGLA QUE PRODUJO LA DECISION
000160*     (BLANCO SI NO HUBO REGLA COINCIDENTE)
000170     03  DEC-ID-REGLA         PIC X(10)    VALUE SPACES.
000180*     POSICION RELATIVA (41:30) NOMBRE DE LA REGLA (BLANCO SI
000190*     NO HUBO REGLA COINCIDENTE)
000200     03  DEC-NOMBRE-REGLA     PIC X(30)    VALUE SPACES.
000210*     POSICION RELATIVA (71:01) LA DECISION VINO DE UN CHEQUEO
000220*     DE VELOCIDAD 'Y'/'N'
000230     03  DEC-VELOC-DISPARADA  PIC X(01)    VALUE 'N'.
000235*     POSICION RELATIVA (72:05) PARA USO FUTURO
000237     03  FILLER               PIC X(05)    VALUE SPACES.
000240*/////////////////////////////////////////////////////////////////
