000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PGMEVCAF.
000030       AUTHOR. C A FIGUEROA.
000040       INSTALLATION. BANCO DEL INTERIOR S.A. - DEPTO. SISTEMAS.
000050       DATE-WRITTEN. 02/11/1988.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    HISTORIAL DE CAMBIOS - PGMEVCAF                             *
000100*    PROGRAMA PRINCIPAL DE EVALUACION DE REGLAS ANTIFRAUDE PARA  *
000110*    AUTORIZACIONES DE TARJETA. LEE UNA TRANSACCION POR VEZ DE   *
000120*    TRANSACTION-IN, LA COMPARA CONTRA LA TABLA DE REGLAS DE     *
000130*    RULE-TABLE-IN (CARGADA UNA SOLA VEZ EN MEMORIA, EN ORDEN    *
000140*    DE PRIORIDAD) Y GRABA UNA DECISION POR TRANSACCION EN       *
000150*    DECISION-OUT (APPROVE / DECLINE / REVIEW).                  *
000160*----------------------------------------------------------------*
000170* FECHA      PROGRAMADOR  PETIC.   DESCRIPCION                   *
000180*----------  -----------  -------  ----------------------------- *
000190* 02/11/1988  CAF         S/N      VERSION INICIAL - PGMVACAF,   *
000200*                                  VALIDA NOVEDADES DE CLIENTES  *
000210*                                  (TIPO DE DOCUMENTO Y FECHA    *
000220*                                  DE NACIMIENTO).               *
000230* 14/06/1990  CAF         RQ-0198  SE AGREGA CONTADOR DE         *
000240*                                  REGISTROS ERRONEOS AL         *
000250*                                  RESUMEN FINAL.                *
000260* 03/10/1992  MLM         RQ-0355  SE VALIDA AÑO BISIESTO EN     *
000270*                                  FECHA DE NACIMIENTO.          *
000280* 25/04/1994  PRC         RQ-0498  LIMPIEZA DE COMENTARIOS Y     *
000290*                                  BANNERS DE ENCABEZADO.        *
000300* 19/01/1995  CAF         RQ-0640  SE INICIA EL PROYECTO         *
000310*                                  ANTIFRAUDE (KC02803).         *
000320* 30/06/1996  CAF         RQ-0688  REESCRITURA TOTAL. EL         *
000330*                                  PROGRAMA DEJA DE VALIDAR      *
000340*                                  NOVEDADES DE CLIENTES; PASA A *
000350*                                  SER PGMEVCAF, EVALUADOR DE    *
000360*                                  REGLAS ANTIFRAUDE. SE AGREGAN *
000370*                                  LOS ARCHIVOS TRANSACTION-IN,  *
000380*                                  RULE-TABLE-IN Y DECISION-OUT. *
000390* 03/02/1997  MLM         RQ-0705  SE AGREGA LA TABLA EN MEMORIA *
000400*                                  WS-TABLA-REGLAS (OCCURS) PARA *
000410*                                  NO RELEER RULE-TABLE-IN POR   *
000420*                                  CADA TRANSACCION.             *
000430* 21/08/1997  CAF         RQ-0733  SE AGREGA EL CHEQUEO DE       *
000440*                                  VELOCIDAD CONTRA EL ARCHIVO   *
000450*                                  RELATIVO VELOCITY-COUNTERS.   *
000460* 11/12/1998  PRC         RQ-0801  REVISION Y2K - SE CONFIRMA    *
000470*                                  QUE NINGUN CAMPO DE ESTE      *
000480*                                  PROGRAMA ALMACENA FECHAS CON  *
000490*                                  SIGLO DE 2 POSICIONES; SIN    *
000500*                                  CAMBIOS FUNCIONALES.          *
000510* 04/05/1999  CAF         RQ-0819  SE ESTANDARIZA LA NORMALI-    *
000520*                                  ZACION DE ACCIONES (ALLOW/    *
000530*                                  BLOCK/DENY/HOLD/FLAG).        *
000540* 17/10/2000  MLM         RQ-0902  SE ACLARA QUE UN CHEQUEO DE   *
000550*                                  VELOCIDAD NO SUPERADO NO      *
000560*                                  DETIENE LA EVALUACION DE LA   *
000570*                                  TABLA DE REGLAS.              *
000580* 25/02/2002  PRC         RQ-0944  SE ESTABLECE 'APPROVE' COMO   *
000590*                                  DECISION POR DEFECTO SI       *
000600*                                  NINGUNA REGLA COINCIDE.       *
000610* 14/07/2003  CAF         RQ-0977  SE AGREGA EL RESUMEN DE FIN   *
000620*                                  DE CORRIDA (5 CONTADORES).    *
000630******************************************************************
000640      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000650       ENVIRONMENT DIVISION.
000660       CONFIGURATION SECTION.
000670       SPECIAL-NAMES.
000680           C01 IS TOP-OF-FORM.
000690       INPUT-OUTPUT SECTION.
000700       FILE-CONTROL.
000710
000720           SELECT TRANSACT ASSIGN DDTRANIN
000730                  FILE STATUS IS FS-TRANSAC.
000740
000750           SELECT REGLAS   ASSIGN DDREGLIN
000760                  FILE STATUS IS FS-REGLAS.
000770
000780           SELECT VELOCIDA ASSIGN DDVELOC
000790                  ORGANIZATION IS RELATIVE
000800                  ACCESS MODE IS DYNAMIC
000810                  RELATIVE KEY IS WS-VELOC-CLAVE-REL
000820                  FILE STATUS IS FS-VELOC.
000830
000840           SELECT DECISION ASSIGN DDDECOUT
000850                  FILE STATUS IS FS-DECIS.
000860
000870      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000880       DATA DIVISION.
000890       FILE SECTION.
000900
000910       FD  TRANSACT
000920           BLOCK CONTAINS 0 RECORDS
000930           RECORDING MODE IS F.
000940       01  REG-TRANSAC-ENTRADA   PIC X(71).
000950
000960       FD  REGLAS
000970           BLOCK CONTAINS 0 RECORDS
000980           RECORDING MODE IS F.
000990       01  REG-REGLA-ENTRADA     PIC X(85).
001000
001010       FD  VELOCIDA
001020           RECORD CONTAINS 40 CHARACTERS.
001030       01  REG-VELOC-IO          PIC X(40).
001040
001050       FD  DECISION
001060           BLOCK CONTAINS 0 RECORDS
001070           RECORDING MODE IS F.
001080       01  REG-DECISION-SALIDA   PIC X(76).
001090
001100       WORKING-STORAGE SECTION.
001110      *=======================*
001120       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001130
001140      *---- FILE STATUS ------------------------------------------------
001150       77  FS-TRANSAC                 PIC XX      VALUE SPACES.
001160           88  FS-TRANSAC-FIN                     VALUE '10'.
001170       77  FS-REGLAS                  PIC XX      VALUE SPACES.
001180           88  FS-REGLAS-FIN                      VALUE '10'.
001190       77  FS-VELOC                   PIC XX      VALUE SPACES.
001200           88  FS-VELOC-FIN                       VALUE '10'.
001210       77  FS-DECIS                   PIC XX      VALUE SPACES.
001220
001230      *//// COPY PARA ESTRUCTURA DE DATOS /////////////////////////////
001240       COPY TRANCF.
001250       COPY REGLCF.
001260       COPY CNDCF.
001270       COPY VELOCF.
001280       COPY DECICF.
001290      */////////////////////////////////////////////////////////////////
001300
001310      *---- TABLA DE REGLAS EN MEMORIA (SE CARGA UNA SOLA VEZ) ---------
001320*    03/02/1997 (MLM) RQ-0705 - LA TABLA SE CARGA EN 1100-CARGAR-
001330*    REGLAS-I Y SE RECORRE POR CADA TRANSACCION SIN VOLVER A LEER
001340*    RULE-TABLE-IN. CAPACIDAD MAXIMA 200 REGLAS, 10 CONDICIONES
001350*    POR REGLA (COTA FIJADA POR CONDITION-COUNT DE LA REGLA).
001360       01  WS-TABLA-REGLAS.
001370           03  WS-TAB-REGLA OCCURS 200 TIMES.
001380               05  WS-TAB-ID-REGLA        PIC X(10).
001390               05  WS-TAB-NOMBRE          PIC X(30).
001400               05  WS-TAB-PRIORIDAD       PIC 9(04).
001410               05  WS-TAB-HABILITADA      PIC X(01).
001420               05  WS-TAB-ACCION          PIC X(10).
001430               05  WS-TAB-CANT-CONDIC     PIC 9(02).
001440               05  WS-TAB-TIENE-VELOC     PIC X(01).
001450               05  WS-TAB-VELOC-UMBRAL    PIC 9(07).
001460               05  WS-TAB-VELOC-VENTANA   PIC 9(05).
001470               05  WS-TAB-VELOC-ACCION    PIC X(10).
001480               05  WS-TAB-CONDIC OCCURS 10 TIMES.
001490                   07  WS-TAB-CND-CAMPO      PIC X(20).
001500                   07  WS-TAB-CND-OPERADOR   PIC X(12).
001510                   07  WS-TAB-CND-VALOR      PIC X(40).
001520
001530       77  WS-CANT-REGLAS-CARGADAS    PIC 9(04) COMP VALUE ZEROS.
001540       77  WS-IDX-REGLA               PIC 9(04) COMP VALUE ZEROS.
001550       77  WS-IDX-COND                PIC 9(04) COMP VALUE ZEROS.
001560
001570      *---- CONTROL DEL CHEQUEO DE VELOCIDAD ---------------------------
001580*    21/08/1997 (CAF) RQ-0733 - EL ARCHIVO VELOCITY-COUNTERS SE
001590*    RECORRE POR CLAVE RELATIVA (WS-VELOC-CLAVE-REL) DESDE EL
001600*    REGISTRO 1 HASTA WS-VELOC-TOTAL-REG (BARRIDO SECUENCIAL POR
001610*    ACCESO DIRECTO, YA QUE ESTE COMPILADOR NO TIENE ISAM).
001620       77  WS-VELOC-CLAVE-REL         PIC 9(06) COMP VALUE ZEROS.
001630       77  WS-VELOC-TOTAL-REG         PIC 9(06) COMP VALUE ZEROS.
001640       77  WS-VELOC-CONTADOR-ACTUAL   PIC 9(07) COMP VALUE ZEROS.
001650       77  WS-VELOC-ENCONTRADO        PIC X(01)      VALUE 'N'.
001660           88  WS-VELOC-SI                           VALUE 'Y'.
001670           88  WS-VELOC-NO                           VALUE 'N'.
001680
001690      *---- BANDERAS DE EVALUACION -------------------------------------
001700       77  WS-COND-OK                 PIC X(01)      VALUE 'S'.
001710           88  WS-COND-SI                            VALUE 'S'.
001720           88  WS-COND-NO                            VALUE 'N'.
001730       77  WS-REGLA-ENCONTRADA        PIC X(01)      VALUE 'N'.
001740           88  WS-REGLA-ENCONTRADA-SI                VALUE 'Y'.
001750           88  WS-REGLA-ENCONTRADA-NO                VALUE 'N'.
001760
001770      *---- AREA DE TRABAJO PARA LA HORA DE LA TRANSACCION (VISTA -----
001780      *---- NUMERICA Y VISTA ALFANUMERICA DEL MISMO CAMPO) -------------
001790       01  WS-HORA-TRABAJO            PIC 9(02)      VALUE ZEROS.
001800       01  WS-HORA-TRABAJO-ALFA REDEFINES WS-HORA-TRABAJO
001810                                      PIC X(02).
001820
001830      *---- AREA DE TRABAJO PARA FORMATEAR TRA-IMPORTE COMO TEXTO -----
001840      *---- "ENTERO.DECIMAL" CUANDO SE COMPARA CON UN OPERADOR --------
001850      *---- ALFANUMERICO (EQ/NE/IN/NOT-IN/CONTAINS/ETC.) --------------
001860       01  WS-IMPORTE-TRABAJO         PIC S9(9)V99 COMP-3 VALUE ZEROS.
001870       01  WS-IMPORTE-TEXTO-AREA.
001880           03  WS-IMPORTE-ENTERO-TXT      PIC 9(09) VALUE ZEROS.
001890           03  WS-IMPORTE-DECIMAL-TXT     PIC 9(02) VALUE ZEROS.
001900       01  WS-IMPORTE-TEXTO-R REDEFINES WS-IMPORTE-TEXTO-AREA.
001910           03  WS-IMPORTE-TEXTO-11        PIC X(11).
001920
001930      *---- AREA DE TRABAJO PARA NORMALIZAR RULE-ACTION/VELOCITY- -----
001940      *---- ACTION A APPROVE/DECLINE/REVIEW ----------------------------
001950       01  WS-ACCION-CRUDA            PIC X(10)      VALUE SPACES.
001960       01  WS-ACCION-MAYUS            PIC X(10)      VALUE SPACES.
001970       01  WS-ACCION-NORMAL           PIC X(10)      VALUE SPACES.
001980
001990      *---- CONTADORES DE CONTROL PARA EL RESUMEN DE FIN DE CORRIDA ---
002000       77  WS-CNT-LEIDAS              PIC 9(07) COMP VALUE ZEROS.
002010       77  WS-CNT-APPROVE             PIC 9(07) COMP VALUE ZEROS.
002020       77  WS-CNT-DECLINE             PIC 9(07) COMP VALUE ZEROS.
002030       77  WS-CNT-REVIEW              PIC 9(07) COMP VALUE ZEROS.
002040       77  WS-CNT-VELOC-DISP          PIC 9(07) COMP VALUE ZEROS.
002050
002060       01  WS-AREA-RESUMEN.
002070           03  WS-EDIT-LEIDAS             PIC ZZZZZZ9.
002080           03  WS-EDIT-APPROVE            PIC ZZZZZZ9.
002090           03  WS-EDIT-DECLINE            PIC ZZZZZZ9.
002100           03  WS-EDIT-REVIEW             PIC ZZZZZZ9.
002110           03  WS-EDIT-VELOC-DISP         PIC ZZZZZZ9.
002120       01  WS-AREA-RESUMEN-R REDEFINES WS-AREA-RESUMEN.
002130           03  WS-AREA-RESUMEN-TXT        PIC X(35).
002140
002141*    30/06/1996 (CAF) RQ-0688 - AREA DE COMUNICACION CON PGMCNCAF
002142*    (CALL 'PGMCNCAF' USING WS-LK-COMUNICACION), MISMO LAYOUT
002143*    QUE LA LINKAGE SECTION DE RUTEVCAF.
002144       01  WS-LK-COMUNICACION.
002145           03  LK-CAMPO-TEXTO      PIC X(40).
002146           03  LK-CAMPO-NUMERICO   PIC S9(9)V99 COMP-3.
002147           03  LK-OPERADOR         PIC X(12).
002148           03  LK-VALOR-COND       PIC X(40).
002149           03  LK-COND-OK          PIC X(01).
002150           03  FILLER              PIC X(05).
002151       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002160
002170      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002180       PROCEDURE DIVISION.
002190
002200       MAIN-PROGRAM-I.
002210
002220           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
002230           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002240                                 UNTIL FS-TRANSAC-FIN
002250           PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
002260
002270       MAIN-PROGRAM-F. GOBACK.
002280
002290      *----  CUERPO INICIO APERTURA ARCHIVOS Y CARGA DE REGLAS --------
002300       1000-INICIO-I.
002310
002320           OPEN INPUT  TRANSACT
002330           IF FS-TRANSAC IS NOT EQUAL '00'
002340              DISPLAY '* ERROR EN OPEN TRANSACTION-IN = ' FS-TRANSAC
002350              MOVE 9999 TO RETURN-CODE
002360              SET  FS-TRANSAC-FIN TO TRUE
002370           END-IF
002380
002390           OPEN INPUT  REGLAS
002400           IF FS-REGLAS IS NOT EQUAL '00'
002410              DISPLAY '* ERROR EN OPEN RULE-TABLE-IN = ' FS-REGLAS
002420              MOVE 9999 TO RETURN-CODE
002430              SET  FS-TRANSAC-FIN TO TRUE
002440           END-IF
002450
002460           OPEN OUTPUT DECISION
002470           IF FS-DECIS IS NOT EQUAL '00'
002480              DISPLAY '* ERROR EN OPEN DECISION-OUT = ' FS-DECIS
002490              MOVE 9999 TO RETURN-CODE
002500              SET  FS-TRANSAC-FIN TO TRUE
002510           END-IF
002520
002530           OPEN I-O    VELOCIDA
002540           IF FS-VELOC = '05' OR FS-VELOC = '35'
002550              OPEN OUTPUT VELOCIDA
002560              CLOSE       VELOCIDA
002570              OPEN I-O    VELOCIDA
002580           END-IF
002590           IF FS-VELOC IS NOT EQUAL '00'
002600              DISPLAY '* ERROR EN OPEN VELOCITY-COUNTERS = ' FS-VELOC
002610              MOVE 9999 TO RETURN-CODE
002620              SET  FS-TRANSAC-FIN TO TRUE
002630           END-IF
002640
002650           IF RETURN-CODE = ZEROS
002660              PERFORM 1100-CARGAR-REGLAS-I THRU 1100-CARGAR-REGLAS-F
002670              PERFORM 1170-CONTAR-VELOC-I  THRU 1170-CONTAR-VELOC-F
002680              PERFORM 2100-LEER-I          THRU 2100-LEER-F
002690           END-IF.
002700
002710       1000-INICIO-F. EXIT.
002720
002730      *----  CARGA RULE-TABLE-IN COMPLETO EN WS-TABLA-REGLAS ----------
002740*    03/02/1997 (MLM) RQ-0705 - CADA REGISTRO "REGLA" VA SEGUIDO
002750*    DE REG-CANT-CONDIC REGISTROS "CONDICION" EN EL MISMO ARCHIVO.
002760       1100-CARGAR-REGLAS-I.
002770
002780           PERFORM 1110-CARGAR-UNA-REGLA THRU 1110-CARGAR-UNA-REGLA-F
002790               UNTIL FS-REGLAS-FIN.
002800
002810       1100-CARGAR-REGLAS-F. EXIT.
002820
002830       1110-CARGAR-UNA-REGLA.
002840
002850           READ REGLAS INTO WS-REG-REGLA
002860              AT END
002870                 SET FS-REGLAS-FIN TO TRUE
002880           END-READ
002890
002900           IF NOT FS-REGLAS-FIN
002910              ADD 1 TO WS-CANT-REGLAS-CARGADAS
002920              MOVE REG-ID-REGLA
002930                   TO WS-TAB-ID-REGLA (WS-CANT-REGLAS-CARGADAS)
002940              MOVE REG-NOMBRE
002950                   TO WS-TAB-NOMBRE (WS-CANT-REGLAS-CARGADAS)
002960              MOVE REG-PRIORIDAD
002970                   TO WS-TAB-PRIORIDAD (WS-CANT-REGLAS-CARGADAS)
002980              MOVE REG-HABILITADA
002990                   TO WS-TAB-HABILITADA (WS-CANT-REGLAS-CARGADAS)
003000              MOVE REG-ACCION
003010                   TO WS-TAB-ACCION (WS-CANT-REGLAS-CARGADAS)
003020              MOVE REG-CANT-CONDIC
003030                   TO WS-TAB-CANT-CONDIC (WS-CANT-REGLAS-CARGADAS)
003040              MOVE REG-TIENE-VELOC
003050                   TO WS-TAB-TIENE-VELOC (WS-CANT-REGLAS-CARGADAS)
003060              MOVE REG-VELOC-UMBRAL
003070                   TO WS-TAB-VELOC-UMBRAL (WS-CANT-REGLAS-CARGADAS)
003080              MOVE REG-VELOC-VENTANA
003090                   TO WS-TAB-VELOC-VENTANA (WS-CANT-REGLAS-CARGADAS)
003100              MOVE REG-VELOC-ACCION
003110                   TO WS-TAB-VELOC-ACCION (WS-CANT-REGLAS-CARGADAS)
003120
003130              PERFORM 1150-CARGAR-CONDIC THRU 1150-CARGAR-CONDIC-F
003140                  VARYING WS-IDX-COND FROM 1 BY 1
003150                  UNTIL WS-IDX-COND > REG-CANT-CONDIC
003160           END-IF.
003170
003180       1110-CARGAR-UNA-REGLA-F. EXIT.
003190
003200      *----  CARGA UNA CONDICION DE LA REGLA QUE SE ESTA CARGANDO -----
003210       1150-CARGAR-CONDIC.
003220
003230           READ REGLAS INTO WS-REG-CONDIC
003240              AT END
003250                 SET FS-REGLAS-FIN TO TRUE
003260           END-READ
003270
003280           IF NOT FS-REGLAS-FIN
003290              MOVE CND-CAMPO
003300                   TO WS-TAB-CND-CAMPO
003310                      (WS-CANT-REGLAS-CARGADAS WS-IDX-COND)
003320              MOVE CND-OPERADOR
003330                   TO WS-TAB-CND-OPERADOR
003340                      (WS-CANT-REGLAS-CARGADAS WS-IDX-COND)
003350              MOVE CND-VALOR
003360                   TO WS-TAB-CND-VALOR
003370                      (WS-CANT-REGLAS-CARGADAS WS-IDX-COND)
003380           END-IF.
003390
003400       1150-CARGAR-CONDIC-F. EXIT.
003410
003420      *----  CUENTA LOS REGISTROS YA EXISTENTES EN VELOCITY-COUNTERS --
003430*    21/08/1997 (CAF) RQ-0733 - BARRIDO SECUENCIAL INICIAL PARA
003440*    SABER CUANTOS CONTADORES DE VELOCIDAD YA EXISTEN, ANTES DE
003450*    EMPEZAR A LEER POR CLAVE RELATIVA EN 2450-BUSCAR-VELOC.
003460       1170-CONTAR-VELOC-I.
003470
003480           MOVE ZEROS TO WS-VELOC-TOTAL-REG
003490           PERFORM 1175-CONTAR-VELOC-PASO THRU 1175-CONTAR-VELOC-PASO-F
003500               UNTIL FS-VELOC-FIN
003510           MOVE 'N' TO FS-VELOC.
003520
003530       1170-CONTAR-VELOC-F. EXIT.
003540
003550       1175-CONTAR-VELOC-PASO.
003560
003570           READ VELOCIDA NEXT RECORD INTO WS-REG-VELOC
003580              AT END
003590                 SET FS-VELOC-FIN TO TRUE
003600              NOT AT END
003610                 ADD 1 TO WS-VELOC-TOTAL-REG
003620           END-READ.
003630
003640       1175-CONTAR-VELOC-PASO-F. EXIT.
003650
003660      *----  CUERPO PRINCIPAL - UNA TRANSACCION POR ITERACION ---------
003670       2000-PROCESO-I.
003680
003690           PERFORM 2200-EVALUAR-REGLAS-I  THRU 2200-EVALUAR-REGLAS-F
003700           PERFORM 2700-ESCRIBIR-DECISION THRU 2700-ESCRIBIR-DECISION-F
003710           PERFORM 2100-LEER-I            THRU 2100-LEER-F.
003720
003730       2000-PROCESO-F. EXIT.
003740
003750      *----  LEE LA SIGUIENTE TRANSACCION DE TRANSACTION-IN -----------
003760       2100-LEER-I.
003770
003780           READ TRANSACT INTO WS-REG-TRANSAC
003790
003800           EVALUATE FS-TRANSAC
003810              WHEN '00'
003820                 CONTINUE
003830              WHEN '10'
003840                 SET FS-TRANSAC-FIN  TO TRUE
003850              WHEN OTHER
003860                 DISPLAY '* ERROR EN LECTURA TRANSACCION = ' FS-TRANSAC
003870                 MOVE 9999 TO RETURN-CODE
003880                 SET FS-TRANSAC-FIN  TO TRUE
003890           END-EVALUATE.
003900
003910       2100-LEER-F. EXIT.
003920
003930      *----  RECORRE LA TABLA DE REGLAS EN ORDEN DE PRIORIDAD ---------
003940*    17/10/2000 (MLM) RQ-0902 - LA BUSQUEDA SE DETIENE APENAS
003950*    WS-REGLA-ENCONTRADA-SI, YA QUE ES "PRIMER MATCH GANA".
003960       2200-EVALUAR-REGLAS-I.
003970
003980           MOVE 'APPROVE' TO DEC-DECISION
003990           MOVE SPACES    TO DEC-ID-REGLA
004000           MOVE SPACES    TO DEC-NOMBRE-REGLA
004010           MOVE 'N'       TO DEC-VELOC-DISPARADA
004020           MOVE 'N'       TO WS-REGLA-ENCONTRADA
004030
004040           PERFORM 2210-EVALUAR-UNA-REGLA THRU 2210-EVALUAR-UNA-REGLA-F
004050               VARYING WS-IDX-REGLA FROM 1 BY 1
004060               UNTIL WS-IDX-REGLA > WS-CANT-REGLAS-CARGADAS
004070                  OR WS-REGLA-ENCONTRADA-SI.
004080
004090       2200-EVALUAR-REGLAS-F. EXIT.
004100
004110       2210-EVALUAR-UNA-REGLA.
004120
004130           IF WS-TAB-HABILITADA (WS-IDX-REGLA) = 'Y'
004140              MOVE 'S' TO WS-COND-OK
004150              PERFORM 2300-EVALUAR-CONDICIONES
004160                  THRU 2300-EVALUAR-CONDICIONES-F
004170              IF WS-COND-SI
004180                 IF WS-TAB-TIENE-VELOC (WS-IDX-REGLA) = 'Y'
004190                    PERFORM 2400-CHEQUEAR-VELOCIDAD
004200                        THRU 2400-CHEQUEAR-VELOCIDAD-F
004210                 ELSE
004220                    PERFORM 2500-REGLA-SIN-VELOCIDAD
004230                        THRU 2500-REGLA-SIN-VELOCIDAD-F
004240                 END-IF
004250              END-IF
004260           END-IF.
004270
004280       2210-EVALUAR-UNA-REGLA-F. EXIT.
004290
004300      *----  EVALUA TODAS LAS CONDICIONES DE LA REGLA ACTUAL (AND, ----
004310      *----  CON CORTE EN LA PRIMERA QUE FALLA) ------------------------
004320       2300-EVALUAR-CONDICIONES.
004330
004340           PERFORM 2310-EVALUAR-UNA-CONDIC THRU 2310-EVALUAR-UNA-CONDIC-F
004350               VARYING WS-IDX-COND FROM 1 BY 1
004360               UNTIL WS-IDX-COND > WS-TAB-CANT-CONDIC (WS-IDX-REGLA)
004370                  OR WS-COND-NO.
004380
004390       2300-EVALUAR-CONDICIONES-F. EXIT.
004400
004410      *----  PREPARA EL VALOR REAL DE LA TRANSACCION Y LLAMA A --------
004420      *----  PGMCNCAF PARA COMPARARLO CONTRA LA CONDICION --------------
004430       2310-EVALUAR-UNA-CONDIC.
004440
004450           MOVE SPACES TO LK-CAMPO-TEXTO
004460           MOVE ZEROS  TO LK-CAMPO-NUMERICO
004470           MOVE WS-TAB-CND-OPERADOR (WS-IDX-REGLA WS-IDX-COND)
004480                TO LK-OPERADOR
004490           MOVE WS-TAB-CND-VALOR (WS-IDX-REGLA WS-IDX-COND)
004500                TO LK-VALOR-COND
004510
004520           EVALUATE WS-TAB-CND-CAMPO (WS-IDX-REGLA WS-IDX-COND)
004530              WHEN 'TRANSACTION-ID'
004540                 MOVE TRA-ID-TRANSAC     TO LK-CAMPO-TEXTO
004550              WHEN 'TRANSACTION-TYPE'
004560                 MOVE TRA-TIPO           TO LK-CAMPO-TEXTO
004570              WHEN 'CARD-NUMBER-TOKEN'
004580                 MOVE TRA-TOKEN-TARJETA  TO LK-CAMPO-TEXTO
004590              WHEN 'MERCHANT-COUNTRY'
004600                 MOVE TRA-PAIS-COMERCIO  TO LK-CAMPO-TEXTO
004610              WHEN 'MERCHANT-CATEGORY'
004620                 MOVE TRA-RUBRO-COMERCIO TO LK-CAMPO-TEXTO
004630              WHEN 'TRANSACTION-AMOUNT'
004640                 MOVE TRA-IMPORTE        TO LK-CAMPO-NUMERICO
004650                 PERFORM 2315-FORMATEAR-IMPORTE
004660                     THRU 2315-FORMATEAR-IMPORTE-F
004670              WHEN 'CURRENCY-CODE'
004680                 MOVE TRA-MONEDA         TO LK-CAMPO-TEXTO
004690              WHEN 'TRANSACTION-HOUR'
004700                 MOVE TRA-HORA           TO LK-CAMPO-NUMERICO
004710                 MOVE TRA-HORA           TO WS-HORA-TRABAJO
004720                 MOVE WS-HORA-TRABAJO-ALFA TO LK-CAMPO-TEXTO
004730              WHEN 'CARD-PRESENT-FLAG'
004740                 MOVE TRA-TARJETA-PRES   TO LK-CAMPO-TEXTO
004750              WHEN OTHER
004760                 CONTINUE
004770           END-EVALUATE
004780
004790           CALL 'PGMCNCAF' USING WS-LK-COMUNICACION
004800
004810           IF LK-COND-OK NOT = 'S'
004820              SET WS-COND-NO TO TRUE
004830           END-IF.
004840
004850       2310-EVALUAR-UNA-CONDIC-F. EXIT.
004860
004870      *----  ARMA LK-CAMPO-TEXTO = "ENTERO.DECIMAL" A PARTIR DE -------
004880      *----  TRA-IMPORTE (COMP-3), SIN FUNCION INTRINSECA --------------
004890       2315-FORMATEAR-IMPORTE.
004900
004910           MOVE TRA-IMPORTE TO WS-IMPORTE-TRABAJO
004920           MOVE WS-IMPORTE-TRABAJO TO WS-IMPORTE-ENTERO-TXT
004930           COMPUTE WS-IMPORTE-DECIMAL-TXT =
004940               (WS-IMPORTE-TRABAJO - WS-IMPORTE-ENTERO-TXT) * 100
004950
004960           STRING WS-IMPORTE-ENTERO-TXT  DELIMITED BY SIZE
004970                  '.'                    DELIMITED BY SIZE
004980                  WS-IMPORTE-DECIMAL-TXT DELIMITED BY SIZE
004990                  INTO LK-CAMPO-TEXTO.
004992
005000       2315-FORMATEAR-IMPORTE-F. EXIT.
005010
005020      *----  CHEQUEO DE VELOCIDAD - INCREMENTA EL CONTADOR Y ----------
005030      *----  COMPARA CONTRA EL UMBRAL DE LA REGLA -----------------------
005040*    21/08/1997 (CAF) RQ-0733 - VERSION INICIAL.
005050*    17/10/2000 (MLM) RQ-0902 - UN CHEQUEO NO SUPERADO NO DETIENE
005060*    LA EVALUACION (WS-REGLA-ENCONTRADA NO SE ENCIENDE).
005070       2400-CHEQUEAR-VELOCIDAD.
005080
005090           PERFORM 2450-BUSCAR-VELOC THRU 2450-BUSCAR-VELOC-F
005100
005110           IF WS-VELOC-CONTADOR-ACTUAL
005120                          > WS-TAB-VELOC-UMBRAL (WS-IDX-REGLA)
005130              IF WS-TAB-VELOC-ACCION (WS-IDX-REGLA) NOT = SPACES
005140                 MOVE WS-TAB-VELOC-ACCION (WS-IDX-REGLA)
005150                      TO WS-ACCION-CRUDA
005160              ELSE
005170                 MOVE WS-TAB-ACCION (WS-IDX-REGLA) TO WS-ACCION-CRUDA
005180              END-IF
005190
005200              IF WS-ACCION-CRUDA NOT = SPACES
005210                 PERFORM 2600-NORMALIZAR-ACCION
005220                     THRU 2600-NORMALIZAR-ACCION-F
005230                 MOVE WS-ACCION-NORMAL TO DEC-DECISION
005240                 MOVE WS-TAB-ID-REGLA (WS-IDX-REGLA) TO DEC-ID-REGLA
005250                 MOVE WS-TAB-NOMBRE (WS-IDX-REGLA)
005260                      TO DEC-NOMBRE-REGLA
005270                 MOVE 'Y' TO DEC-VELOC-DISPARADA
005280                 SET WS-REGLA-ENCONTRADA-SI TO TRUE
005290              END-IF
005300           END-IF.
005310
005320       2400-CHEQUEAR-VELOCIDAD-F. EXIT.
005330
005340      *----  BUSCA (O CREA) EL CONTADOR DE VELOCIDAD PARA EL PAR ------
005350      *----  (CARD-NUMBER-TOKEN, RULE-ID) Y LO INCREMENTA EN 1 --------
005360       2450-BUSCAR-VELOC.
005370
005380           MOVE 1   TO WS-VELOC-CLAVE-REL
005390           MOVE 'N' TO WS-VELOC-ENCONTRADO
005400
005410           PERFORM 2460-BUSCAR-VELOC-PASO THRU 2460-BUSCAR-VELOC-PASO-F
005420               UNTIL WS-VELOC-CLAVE-REL > WS-VELOC-TOTAL-REG
005430                  OR WS-VELOC-SI
005440
005450           IF WS-VELOC-NO
005460              ADD 1 TO WS-VELOC-TOTAL-REG
005470              MOVE WS-VELOC-TOTAL-REG  TO WS-VELOC-CLAVE-REL
005480              MOVE TRA-TOKEN-TARJETA   TO VEL-TOKEN-TARJETA
005490              MOVE WS-TAB-ID-REGLA (WS-IDX-REGLA) TO VEL-ID-REGLA
005500              MOVE 1                   TO VEL-CONTADOR
005510              WRITE REG-VELOC-IO FROM WS-REG-VELOC
005520                 INVALID KEY
005530                    DISPLAY '* ERROR EN WRITE VELOCITY-COUNTERS = '
005540                             FS-VELOC
005550                    MOVE 9999 TO RETURN-CODE
005560              END-WRITE
005570           ELSE
005580              ADD 1 TO VEL-CONTADOR
005590              REWRITE REG-VELOC-IO FROM WS-REG-VELOC
005600                 INVALID KEY
005610                    DISPLAY '* ERROR EN REWRITE VELOCITY-COUNTERS = '
005620                             FS-VELOC
005630                    MOVE 9999 TO RETURN-CODE
005640              END-REWRITE
005650           END-IF
005660
005670           MOVE VEL-CONTADOR TO WS-VELOC-CONTADOR-ACTUAL.
005680
005690       2450-BUSCAR-VELOC-F. EXIT.
005700
005710       2460-BUSCAR-VELOC-PASO.
005720
005730           READ VELOCIDA INTO WS-REG-VELOC
005740              INVALID KEY
005750                 CONTINUE
005760           END-READ
005770
005780           IF FS-VELOC = '00'
005790              IF VEL-TOKEN-TARJETA = TRA-TOKEN-TARJETA
005800                 AND VEL-ID-REGLA  = WS-TAB-ID-REGLA (WS-IDX-REGLA)
005810                 SET WS-VELOC-SI TO TRUE
005820              ELSE
005830                 ADD 1 TO WS-VELOC-CLAVE-REL
005840              END-IF
005850           ELSE
005860              ADD 1 TO WS-VELOC-CLAVE-REL
005870           END-IF.
005880
005890       2460-BUSCAR-VELOC-PASO-F. EXIT.
005900
005910      *----  REGLA COINCIDIO Y NO TIENE CHEQUEO DE VELOCIDAD ----------
005920       2500-REGLA-SIN-VELOCIDAD.
005930
005940           MOVE WS-TAB-ACCION (WS-IDX-REGLA) TO WS-ACCION-CRUDA
005950           PERFORM 2600-NORMALIZAR-ACCION THRU 2600-NORMALIZAR-ACCION-F
005960           MOVE WS-ACCION-NORMAL TO DEC-DECISION
005970           MOVE WS-TAB-ID-REGLA (WS-IDX-REGLA) TO DEC-ID-REGLA
005980           MOVE WS-TAB-NOMBRE (WS-IDX-REGLA) TO DEC-NOMBRE-REGLA
005990           MOVE 'N' TO DEC-VELOC-DISPARADA
006000           SET WS-REGLA-ENCONTRADA-SI TO TRUE.
006010
006020       2500-REGLA-SIN-VELOCIDAD-F. EXIT.
006030
006040      *----  NORMALIZA WS-ACCION-CRUDA A APPROVE/DECLINE/REVIEW -------
006050*    04/05/1999 (CAF) RQ-0819 - SINONIMOS ALLOW/BLOCK/DENY/HOLD/
006060*    FLAG, COMPARACION SIN DISTINGUIR MAYUSCULAS DE MINUSCULAS.
006070*    CUALQUIER VALOR NO RECONOCIDO NORMALIZA A 'APPROVE'.
006080       2600-NORMALIZAR-ACCION.
006090
006100           MOVE WS-ACCION-CRUDA TO WS-ACCION-MAYUS
006110           INSPECT WS-ACCION-MAYUS CONVERTING
006120               'abcdefghijklmnopqrstuvwxyz'
006130               TO
006140               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006150
006160           EVALUATE WS-ACCION-MAYUS
006170              WHEN 'APPROVE'
006180                 MOVE 'APPROVE' TO WS-ACCION-NORMAL
006190              WHEN 'DECLINE'
006200                 MOVE 'DECLINE' TO WS-ACCION-NORMAL
006210              WHEN 'REVIEW'
006220                 MOVE 'REVIEW'  TO WS-ACCION-NORMAL
006230              WHEN 'ALLOW'
006240                 MOVE 'APPROVE' TO WS-ACCION-NORMAL
006250              WHEN 'BLOCK'
006260                 MOVE 'DECLINE' TO WS-ACCION-NORMAL
006270              WHEN 'DENY'
006280                 MOVE 'DECLINE' TO WS-ACCION-NORMAL
006290              WHEN 'HOLD'
006300                 MOVE 'REVIEW'  TO WS-ACCION-NORMAL
006310              WHEN 'FLAG'
006320                 MOVE 'REVIEW'  TO WS-ACCION-NORMAL
006330              WHEN OTHER
006340                 MOVE 'APPROVE' TO WS-ACCION-NORMAL
006350           END-EVALUATE.
006360
006370       2600-NORMALIZAR-ACCION-F. EXIT.
006380
006390      *----  GRABA LA DECISION DE LA TRANSACCION ACTUAL (SIEMPRE ------
006400      *----  UNA POR TRANSACCION LEIDA) ---------------------------------
006410       2700-ESCRIBIR-DECISION.
006420
006430           MOVE TRA-ID-TRANSAC TO DEC-ID-TRANSAC
006440           WRITE REG-DECISION-SALIDA FROM WS-REG-DECISION
006450
006460           EVALUATE FS-DECIS
006470              WHEN '00'
006480                 CONTINUE
006490              WHEN OTHER
006500                 DISPLAY '* ERROR EN GRABAR DECISION-OUT = ' FS-DECIS
006510                 MOVE 9999 TO RETURN-CODE
006520           END-EVALUATE
006530
006540           PERFORM 2750-ACTUALIZAR-CONTADORES
006550               THRU 2750-ACTUALIZAR-CONTADORES-F.
006560
006570       2700-ESCRIBIR-DECISION-F. EXIT.
006580
006590       2750-ACTUALIZAR-CONTADORES.
006600
006610           ADD 1 TO WS-CNT-LEIDAS
006620
006630           EVALUATE DEC-DECISION
006640              WHEN 'APPROVE'
006650                 ADD 1 TO WS-CNT-APPROVE
006660              WHEN 'DECLINE'
006670                 ADD 1 TO WS-CNT-DECLINE
006680              WHEN 'REVIEW'
006690                 ADD 1 TO WS-CNT-REVIEW
006700           END-EVALUATE
006710
006720           IF DEC-VELOC-DISPARADA = 'Y'
006730              ADD 1 TO WS-CNT-VELOC-DISP
006740           END-IF.
006750
006760       2750-ACTUALIZAR-CONTADORES-F. EXIT.
006770
006780      *----  CUERPO FINAL - CIERRE Y RESUMEN ---------------------------
006790       3000-FINAL-I.
006800
006810           IF RETURN-CODE NOT EQUAL 9999
006820            PERFORM  3010-CLOSE-FILES     THRU  3010-CLOSE-FILES-F
006830            PERFORM  3020-MOSTRAR-RESUMEN THRU  3020-MOSTRAR-RESUMEN-F
006840           END-IF.
006850
006860       3000-FINAL-F. EXIT.
006870
006880       3010-CLOSE-FILES.
006890
006900           CLOSE TRANSACT
006910           IF FS-TRANSAC IS NOT EQUAL '00'
006920              DISPLAY '* ERROR EN CLOSE TRANSACTION-IN = ' FS-TRANSAC
006930              MOVE 9999 TO RETURN-CODE
006940           END-IF
006950
006960           CLOSE REGLAS
006970           IF FS-REGLAS  IS NOT EQUAL '00'
006980              DISPLAY '* ERROR EN CLOSE RULE-TABLE-IN = ' FS-REGLAS
006990              MOVE 9999 TO RETURN-CODE
007000           END-IF
007010
007020           CLOSE VELOCIDA
007030           IF FS-VELOC   IS NOT EQUAL '00'
007040              DISPLAY '* ERROR EN CLOSE VELOCITY-COUNTERS = ' FS-VELOC
007050              MOVE 9999 TO RETURN-CODE
007060           END-IF
007070
007080           CLOSE DECISION
007090           IF FS-DECIS   IS NOT EQUAL '00'
007100              DISPLAY '* ERROR EN CLOSE DECISION-OUT = ' FS-DECIS
007110              MOVE 9999 TO RETURN-CODE
007120           END-IF.
007130
007140       3010-CLOSE-FILES-F. EXIT.
007150
007160      *----  RESUMEN DE FIN DE CORRIDA (5 CONTADORES) ------------------
007170*    14/07/2003 (CAF) RQ-0977 - VERSION INICIAL DEL RESUMEN.
007180       3020-MOSTRAR-RESUMEN.
007190
007200           MOVE WS-CNT-LEIDAS      TO WS-EDIT-LEIDAS
007210           MOVE WS-CNT-APPROVE     TO WS-EDIT-APPROVE
007220           MOVE WS-CNT-DECLINE     TO WS-EDIT-DECLINE
007230           MOVE WS-CNT-REVIEW      TO WS-EDIT-REVIEW
007240           MOVE WS-CNT-VELOC-DISP  TO WS-EDIT-VELOC-DISP
007250
007260           DISPLAY 'CARD FRAUD AUTH EVALUATION - RUN SUMMARY'
007270           DISPLAY 'TRANSACTIONS READ . . . . . . . . . . .  '
007280                    WS-EDIT-LEIDAS
007290           DISPLAY 'APPROVED  . . . . . . . . . . . . . . .  '
007300                    WS-EDIT-APPROVE
007310           DISPLAY 'DECLINED  . . . . . . . . . . . . . . .  '
007320                    WS-EDIT-DECLINE
007330           DISPLAY 'REVIEW    . . . . . . . . . . . . . . .  '
007340                    WS-EDIT-REVIEW
007350           DISPLAY 'VELOCITY TRIPS  . . . . . . . . . . . .  '
007360                    WS-EDIT-VELOC-DISP
007370           DISPLAY '(RESUMEN-CRUDO) ' WS-AREA-RESUMEN-TXT.
007380
007390       3020-MOSTRAR-RESUMEN-F. EXIT.
