000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. PGMCNCAF.
000030       AUTHOR. C A FIGUEROA.
000040       INSTALLATION. BANCO DEL INTERIOR S.A. - DEPTO. SISTEMAS.
000050       DATE-WRITTEN. 14/03/1989.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.
000080******************************************************************
000090*    HISTORIAL DE CAMBIOS - PGMCNCAF                             *
000100*    RUTINA DE EVALUACION DE UNA CONDICION DE REGLA ANTIFRAUDE.  *
000110*    RECIBE POR LINKAGE EL VALOR DEL CAMPO DE LA TRANSACCION,    *
000120*    EL OPERADOR Y EL VALOR DE COMPARACION DE LA CONDICION, Y    *
000130*    DEVUELVE 'S'/'N' SEGUN COINCIDA O NO.                       *
000140*    ES INVOCADA DESDE PGMEVCAF, PARRAFO 2200-EVALUAR-CONDIC,    *
000150*    UNA VEZ POR CADA CONDICION DE LA REGLA QUE SE ESTA          *
000160*    EVALUANDO.                                                 *
000170*----------------------------------------------------------------*
000180* FECHA      PROGRAMADOR  PETIC.   DESCRIPCION                   *
000190*----------  -----------  -------  ----------------------------- *
000200* 14/03/1989  CAF         S/N      VERSION INICIAL - RUTINA DE   *
000210*                                  RESTA DE FECHAS (PGMRUCAF).   *
000220* 02/09/1990  CAF         RQ-0231  SE AGREGA VALIDACION DE MES   *
000230*                                  FUERA DE RANGO.               *
000240* 22/11/1991  MLM         RQ-0387  SE CORRIGE TRUNCAMIENTO DE    *
000250*                                  SIGLO EN AREA DE TRABAJO.     *
000260* 07/05/1993  PRC         RQ-0512  LIMPIEZA GENERAL DE COMENTA-  *
000270*                                  RIOS Y BANNERS.               *
000280* 19/01/1995  CAF         RQ-0640  SE UNIFICA CON EL PROYECTO    *
000290*                                  DE EVALUACION ANTIFRAUDE      *
000300*                                  (PROY. KC02803) - PASA A SER  *
000310*                                  RUTINA DE COMPARACION.        *
000320* 30/06/1996  CAF         RQ-0688  REESCRITURA TOTAL. LA RUTINA  *
000330*                                  YA NO RESTA FECHAS; AHORA     *
000340*                                  EVALUA UNA CONDICION DE       *
000350*                                  REGLA (CND-CAMPO/OPERADOR/    *
000360*                                  VALOR) CONTRA EL VALOR REAL   *
000370*                                  DE LA TRANSACCION.            *
000380* 03/02/1997  MLM         RQ-0705  SE AGREGAN OPERADORES         *
000390*                                  IN / NOT-IN / BETWEEN.        *
000400* 21/08/1997  CAF         RQ-0733  SE AGREGAN OPERADORES DE      *
000410*                                  SUBCADENA CONTAINS/STARTS-    *
000420*                                  WITH/ENDS-WITH/EXISTS.        *
000430* 11/12/1998  PRC         RQ-0801  REVISION Y2K - NINGUN CAMPO   *
000440*                                  DE ESTE PROGRAMA MANEJA       *
000450*                                  FECHAS DE SIGLO; SIN CAMBIOS  *
000460*                                  FUNCIONALES. SE DEJA          *
000470*                                  CONSTANCIA EN EL LOG.         *
000480* 04/05/1999  CAF         RQ-0819  SE ESTANDARIZA EL LARGO DE    *
000490*                                  LOS OPERANDOS A 40 BYTES      *
000500*                                  PARA ALINEAR CON COPY_CNDCF.  *
000510* 17/10/2000  MLM         RQ-0902  SE CORRIGE COMPARACION DE     *
000520*                                  BETWEEN CUANDO EL VALOR BAJO  *
000530*                                  ES MAYOR QUE EL VALOR ALTO.   *
000540* 25/02/2002  PRC         RQ-0944  EL OPERADOR NO RECONOCIDO     *
000550*                                  (INCLUYE REGEX, NO SOPORTADO  *
000560*                                  EN ESTE COMPILADOR) DEVUELVE  *
000570*                                  'N' EN LUGAR DE ABORTAR.      *
000580******************************************************************
000590      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000640       INPUT-OUTPUT SECTION.
000650       FILE-CONTROL.
000660      *
000670      *    PROGRAMA SIN ARCHIVOS - SOLO TRABAJA CON LINKAGE.
000680      *
000690      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000700       DATA DIVISION.
000710       FILE SECTION.
000720
000730       WORKING-STORAGE SECTION.
000740      *=======================*
000750       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000760
000770*    AREA GENERAL DE TRABAJO PARA CALCULO DE LARGO DE CAMPOS
000780*    (SIN FUNCION INTRINSECA DISPONIBLE, SE BARRE EL CAMPO
000790*    DE IZQUIERDA A DERECHA BUSCANDO EL ULTIMO BYTE NO-BLANCO).
000800       01  WS-TRIM-ENTRADA       PIC X(40)    VALUE SPACES.
000810       01  WS-BUFFER-GENERAL     PIC X(40)    VALUE SPACES.
000820       01  WS-BUFFER-GENERAL-R REDEFINES WS-BUFFER-GENERAL.
000830           03  WS-BUFFER-GENERAL-DIG PIC 9(40).
000840
000850       77  WS-IDX                PIC S9(04) COMP VALUE ZEROS.
000860       77  WS-TRIM-LARGO         PIC S9(04) COMP VALUE ZEROS.
000870       77  WS-LARGO-CAMPO        PIC S9(04) COMP VALUE ZEROS.
000880       77  WS-LARGO-VALOR        PIC S9(04) COMP VALUE ZEROS.
000890       77  WS-PUNTERO            PIC S9(04) COMP VALUE ZEROS.
000900
000910       01  WS-TXT-BAJO           PIC X(40)    VALUE SPACES.
000920       01  WS-TXT-ALTO           PIC X(40)    VALUE SPACES.
000930       01  WS-TXT-ITEM           PIC X(40)    VALUE SPACES.
000940
000950*    AREA DE ARMADO DE UN NUMERO A PARTIR DE TEXTO "ENTERO.DECIMAL"
000960       01  WS-INT-TXT            PIC X(09)    VALUE ZEROS.
000970       01  WS-DEC-TXT            PIC X(02)    VALUE ZEROS.
000980       01  WS-NUM-PARSE-AREA.
000990           03  WS-NUM-PARSE-ENTERO   PIC 9(09) VALUE ZEROS.
001000           03  WS-NUM-PARSE-DECIMAL  PIC 9(02) VALUE ZEROS.
001010       01  WS-NUM-PARSE-ALFA REDEFINES WS-NUM-PARSE-AREA.
001020           03  WS-NUM-PARSE-ALFA-TXT PIC X(11).
001030
001040       01  WS-NUM-TRAZA.
001050           03  WS-NUM-TRAZA-VALOR    PIC S9(9)V99 COMP-3 VALUE ZEROS.
001060       01  WS-NUM-TRAZA-R REDEFINES WS-NUM-TRAZA.
001070           03  WS-NUM-TRAZA-BYTES    PIC X(06).
001080
001090       77  WS-NUM-COND           PIC S9(9)V99 COMP-3 VALUE ZEROS.
001100       77  WS-NUM-COND-TMP       PIC S9(9)V99 COMP-3 VALUE ZEROS.
001110       77  WS-NUM-BAJO           PIC S9(9)V99 COMP-3 VALUE ZEROS.
001120       77  WS-NUM-ALTO           PIC S9(9)V99 COMP-3 VALUE ZEROS.
001130
001140       77  WS-COINCIDE-LISTA     PIC X(01)    VALUE 'N'.
001150           88  WS-LISTA-OK               VALUE 'S'.
001160           88  WS-LISTA-NO               VALUE 'N'.
001170
001180       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001190
001200      *--------------------------------------------------------------
001210       LINKAGE SECTION.
001220      *================*
001230*    LK-CAMPO-TEXTO   = VALOR DEL CAMPO DE LA TRANSACCION, COMO
001240*                       TEXTO, PARA OPERADORES ALFANUMERICOS.
001250*    LK-CAMPO-NUMERICO= VALOR DEL CAMPO DE LA TRANSACCION, YA
001260*                       CONVERTIDO A NUMERICO POR PGMEVCAF, PARA
001270*                       LOS OPERADORES GT/GTE/LT/LTE/BETWEEN.
001280*    LK-OPERADOR      = CND-OPERADOR DE LA CONDICION.
001290*    LK-VALOR-COND    = CND-VALOR DE LA CONDICION.
001300*    LK-COND-OK       = 'S' SI LA CONDICION SE CUMPLE, 'N' SI NO.
001310       01  LK-COMUNICACION.
001320           03  LK-CAMPO-TEXTO      PIC X(40).
001330           03  LK-CAMPO-NUMERICO   PIC S9(9)V99 COMP-3.
001340           03  LK-OPERADOR         PIC X(12).
001350           03  LK-VALOR-COND       PIC X(40).
001360           03  LK-COND-OK          PIC X(01).
001365           03  FILLER              PIC X(05).
001370
001380      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001390       PROCEDURE DIVISION USING LK-COMUNICACION.
001400
001410       MAIN-PROGRAM.
001420
001430           PERFORM 1000-INICIO THRU 1000-INICIO-F
001440           PERFORM 2000-PROCESO THRU 2000-PROCESO-F
001450           PERFORM 9999-FINAL  THRU 9999-FINAL-F.
001460
001470       MAIN-PROGRAM-F. GOBACK.
001480
001490      *----  CUERPO INICIO --------------------------------------------
001500       1000-INICIO.
001510
001520           MOVE 'N' TO LK-COND-OK.
001530
001540       1000-INICIO-F. EXIT.
001550
001560      *----  CUERPO PRINCIPAL DE PROCESO -------------------------------
001570*    22/02/2002 (PRC) - EVALUATE CON WHEN OTHER PARA OPERADOR NO
001580*    RECONOCIDO (INCLUIDO REGEX), COMO PIDE RQ-0944.
001590       2000-PROCESO.
001600
001610           EVALUATE LK-OPERADOR
001620               WHEN 'EQ'
001630                   IF LK-CAMPO-TEXTO = LK-VALOR-COND
001640                      MOVE 'S' TO LK-COND-OK
001650                   END-IF
001660               WHEN 'NE'
001670                   IF LK-CAMPO-TEXTO NOT = LK-VALOR-COND
001680                      MOVE 'S' TO LK-COND-OK
001690                   END-IF
001700               WHEN 'GT'
001710                   PERFORM 2500-PARSE-VALOR-COND
001720                       THRU 2500-PARSE-VALOR-COND-F
001730                   IF LK-CAMPO-NUMERICO > WS-NUM-COND
001740                      MOVE 'S' TO LK-COND-OK
001750                   END-IF
001760               WHEN 'GTE'
001770                   PERFORM 2500-PARSE-VALOR-COND
001780                       THRU 2500-PARSE-VALOR-COND-F
001790                   IF LK-CAMPO-NUMERICO NOT < WS-NUM-COND
001800                      MOVE 'S' TO LK-COND-OK
001810                   END-IF
001820               WHEN 'LT'
001830                   PERFORM 2500-PARSE-VALOR-COND
001840                       THRU 2500-PARSE-VALOR-COND-F
001850                   IF LK-CAMPO-NUMERICO < WS-NUM-COND
001860                      MOVE 'S' TO LK-COND-OK
001870                   END-IF
001880               WHEN 'LTE'
001890                   PERFORM 2500-PARSE-VALOR-COND
001900                       THRU 2500-PARSE-VALOR-COND-F
001910                   IF LK-CAMPO-NUMERICO NOT > WS-NUM-COND
001920                      MOVE 'S' TO LK-COND-OK
001930                   END-IF
001940               WHEN 'BETWEEN'
001950                   PERFORM 2600-PARSE-BETWEEN
001960                       THRU 2600-PARSE-BETWEEN-F
001970                   IF LK-CAMPO-NUMERICO NOT < WS-NUM-BAJO
001980                      AND LK-CAMPO-NUMERICO NOT > WS-NUM-ALTO
001990                      MOVE 'S' TO LK-COND-OK
002000                   END-IF
002010               WHEN 'IN'
002020                   PERFORM 2700-BUSCAR-EN-LISTA
002030                       THRU 2700-BUSCAR-EN-LISTA-F
002040                   IF WS-LISTA-OK
002050                      MOVE 'S' TO LK-COND-OK
002060                   END-IF
002070               WHEN 'NOT-IN'
002080                   PERFORM 2700-BUSCAR-EN-LISTA
002090                       THRU 2700-BUSCAR-EN-LISTA-F
002100                   IF WS-LISTA-NO
002110                      MOVE 'S' TO LK-COND-OK
002120                   END-IF
002130               WHEN 'CONTAINS'
002140                   PERFORM 2800-BUSCAR-SUBCADENA
002150                       THRU 2800-BUSCAR-SUBCADENA-F
002160               WHEN 'STARTS-WITH'
002170                   PERFORM 2810-COMENZAR-CON
002180                       THRU 2810-COMENZAR-CON-F
002190               WHEN 'ENDS-WITH'
002200                   PERFORM 2820-TERMINAR-CON
002210                       THRU 2820-TERMINAR-CON-F
002220               WHEN 'EXISTS'
002230                   IF LK-CAMPO-TEXTO NOT = SPACES
002240                      MOVE 'S' TO LK-COND-OK
002250                   END-IF
002260               WHEN OTHER
002270                   MOVE 'N' TO LK-COND-OK
002280           END-EVALUATE.
002290
002300       2000-PROCESO-F. EXIT.
002310
002320      *----  ARMA WS-NUM-COND A PARTIR DE LK-VALOR-COND ----------------
002330       2500-PARSE-VALOR-COND.
002340
002350           MOVE LK-VALOR-COND TO WS-TRIM-ENTRADA
002360           PERFORM 2510-ARMAR-NUMERO THRU 2510-ARMAR-NUMERO-F
002370           MOVE WS-NUM-COND-TMP TO WS-NUM-COND.
002380
002390       2500-PARSE-VALOR-COND-F. EXIT.
002400
002410      *----  RUTINA COMUN DE ARMADO ENTERO.DECIMAL --> COMP-3 ----------
002420*    17/10/2000 (MLM) SE ACLARAN LOS NOMBRES DE CAMPOS TEMPORALES
002430*    Y SE ENCIERRA EL RESULTADO EN WS-NUM-COND-TMP.
002440       2510-ARMAR-NUMERO.
002450
002460           MOVE '000000000' TO WS-INT-TXT
002470           MOVE '00'        TO WS-DEC-TXT
002480           UNSTRING WS-TRIM-ENTRADA DELIMITED BY '.'
002490               INTO WS-INT-TXT WS-DEC-TXT
002500           END-UNSTRING
002510           MOVE WS-INT-TXT TO WS-NUM-PARSE-ENTERO
002520           MOVE WS-DEC-TXT TO WS-NUM-PARSE-DECIMAL
002530           COMPUTE WS-NUM-COND-TMP =
002540               WS-NUM-PARSE-ENTERO +
002550               (WS-NUM-PARSE-DECIMAL / 100).
002560
002570       2510-ARMAR-NUMERO-F. EXIT.
002580
002590      *----  ARMA WS-NUM-BAJO / WS-NUM-ALTO PARA BETWEEN ---------------
002600       2600-PARSE-BETWEEN.
002610
002620           MOVE SPACES TO WS-TXT-BAJO WS-TXT-ALTO
002630           UNSTRING LK-VALOR-COND DELIMITED BY ','
002640               INTO WS-TXT-BAJO WS-TXT-ALTO
002650           END-UNSTRING
002660
002670           MOVE WS-TXT-BAJO TO WS-TRIM-ENTRADA
002680           PERFORM 2510-ARMAR-NUMERO THRU 2510-ARMAR-NUMERO-F
002690           MOVE WS-NUM-COND-TMP TO WS-NUM-BAJO
002700
002710           MOVE WS-TXT-ALTO TO WS-TRIM-ENTRADA
002720           PERFORM 2510-ARMAR-NUMERO THRU 2510-ARMAR-NUMERO-F
002730           MOVE WS-NUM-COND-TMP TO WS-NUM-ALTO.
002740
002750       2600-PARSE-BETWEEN-F. EXIT.
002760
002770      *----  BUSCA LK-CAMPO-TEXTO EN LA LISTA CON COMAS DE            -
002780      *----  LK-VALOR-COND (OPERADORES IN / NOT-IN) --------------------
002790       2700-BUSCAR-EN-LISTA.
002800
002810           MOVE 'N' TO WS-COINCIDE-LISTA
002820           MOVE 1  TO WS-PUNTERO
002830           MOVE LK-VALOR-COND TO WS-TRIM-ENTRADA
002840           PERFORM 2900-CALC-LARGO THRU 2900-CALC-LARGO-F
002850           MOVE WS-TRIM-LARGO TO WS-LARGO-VALOR
002860           IF WS-LARGO-VALOR = ZERO
002870              MOVE 40 TO WS-LARGO-VALOR
002880           END-IF
002890
002900           PERFORM 2710-BUSCAR-LISTA-PASO
002910               THRU 2710-BUSCAR-LISTA-PASO-F
002920               UNTIL WS-PUNTERO > WS-LARGO-VALOR
002930                  OR WS-LISTA-OK.
002940
002950       2700-BUSCAR-EN-LISTA-F. EXIT.
002960
002970       2710-BUSCAR-LISTA-PASO.
002980
002990           MOVE SPACES TO WS-TXT-ITEM
003000           UNSTRING LK-VALOR-COND DELIMITED BY ','
003010               INTO WS-TXT-ITEM
003020               WITH POINTER WS-PUNTERO
003030           END-UNSTRING
003040           IF WS-TXT-ITEM = LK-CAMPO-TEXTO
003050              SET WS-LISTA-OK TO TRUE
003060           END-IF.
003070
003080       2710-BUSCAR-LISTA-PASO-F. EXIT.
003090
003100      *----  CONTAINS: LK-VALOR-COND APARECE EN CUALQUIER POSICION -----
003110      *----  DE LK-CAMPO-TEXTO ------------------------------------------
003120       2800-BUSCAR-SUBCADENA.
003130
003140           PERFORM 2870-CALC-LARGOS THRU 2870-CALC-LARGOS-F
003150
003160           IF WS-LARGO-VALOR > ZERO
003170              AND WS-LARGO-VALOR NOT > WS-LARGO-CAMPO
003180              PERFORM 2805-BUSCAR-SUBCADENA-PASO
003190                  THRU 2805-BUSCAR-SUBCADENA-PASO-F
003200                  VARYING WS-IDX FROM 1 BY 1
003210                  UNTIL WS-IDX >
003220                        (WS-LARGO-CAMPO - WS-LARGO-VALOR + 1)
003230                     OR LK-COND-OK = 'S'
003240           END-IF.
003250
003260       2800-BUSCAR-SUBCADENA-F. EXIT.
003270
003280       2805-BUSCAR-SUBCADENA-PASO.
003290
003300           IF LK-CAMPO-TEXTO (WS-IDX : WS-LARGO-VALOR) =
003310              LK-VALOR-COND (1 : WS-LARGO-VALOR)
003320              MOVE 'S' TO LK-COND-OK
003330           END-IF.
003340
003350       2805-BUSCAR-SUBCADENA-PASO-F. EXIT.
003360
003370      *----  STARTS-WITH -------------------------------------------------
003380       2810-COMENZAR-CON.
003390
003400           PERFORM 2870-CALC-LARGOS THRU 2870-CALC-LARGOS-F
003410
003420           IF WS-LARGO-VALOR > ZERO
003430              AND WS-LARGO-VALOR NOT > WS-LARGO-CAMPO
003440              IF LK-CAMPO-TEXTO (1 : WS-LARGO-VALOR) =
003450                 LK-VALOR-COND (1 : WS-LARGO-VALOR)
003460                 MOVE 'S' TO LK-COND-OK
003470              END-IF
003480           END-IF.
003490
003500       2810-COMENZAR-CON-F. EXIT.
003510
003520      *----  ENDS-WITH -------------------------------------------------
003530       2820-TERMINAR-CON.
003540
003550           PERFORM 2870-CALC-LARGOS THRU 2870-CALC-LARGOS-F
003560
003570           IF WS-LARGO-VALOR > ZERO
003580              AND WS-LARGO-VALOR NOT > WS-LARGO-CAMPO
003590              IF LK-CAMPO-TEXTO
003600                 (WS-LARGO-CAMPO - WS-LARGO-VALOR + 1 :
003610                  WS-LARGO-VALOR) =
003620                 LK-VALOR-COND (1 : WS-LARGO-VALOR)
003630                 MOVE 'S' TO LK-COND-OK
003640              END-IF
003650           END-IF.
003660
003670       2820-TERMINAR-CON-F. EXIT.
003680
003690      *----  CALCULA EL LARGO REAL (SIN BLANCOS A LA DERECHA) DE -------
003700      *----  LK-CAMPO-TEXTO Y DE LK-VALOR-COND --------------------------
003710       2870-CALC-LARGOS.
003720
003730           MOVE LK-CAMPO-TEXTO TO WS-TRIM-ENTRADA
003740           PERFORM 2900-CALC-LARGO THRU 2900-CALC-LARGO-F
003750           MOVE WS-TRIM-LARGO TO WS-LARGO-CAMPO
003760
003770           MOVE LK-VALOR-COND TO WS-TRIM-ENTRADA
003780           PERFORM 2900-CALC-LARGO THRU 2900-CALC-LARGO-F
003790           MOVE WS-TRIM-LARGO TO WS-LARGO-VALOR.
003800
003810       2870-CALC-LARGOS-F. EXIT.
003820
003830      *----  CALCULA EN WS-TRIM-LARGO LA POSICION DEL ULTIMO BYTE -------
003840      *----  NO-BLANCO DE WS-TRIM-ENTRADA (0 SI TODO BLANCO) ------------
003850       2900-CALC-LARGO.
003860
003870           MOVE ZERO TO WS-TRIM-LARGO
003880           PERFORM 2910-CALC-LARGO-PASO
003890               THRU 2910-CALC-LARGO-PASO-F
003900               VARYING WS-IDX FROM 1 BY 1
003910               UNTIL WS-IDX > 40.
003920
003930       2900-CALC-LARGO-F. EXIT.
003940
003950       2910-CALC-LARGO-PASO.
003960
003970           IF WS-TRIM-ENTRADA (WS-IDX : 1) NOT = SPACE
003980              MOVE WS-IDX TO WS-TRIM-LARGO
003990           END-IF.
004000
004010       2910-CALC-LARGO-PASO-F. EXIT.
004020
004030      *----  CUERPO FINAL -----------------------------------------------
004040       9999-FINAL.
004050
004060           MOVE LK-CAMPO-NUMERICO TO WS-NUM-TRAZA-VALOR
004070           CONTINUE.
004080
004090       9999-FINAL-F. EXIT.
