000010*////////////////// (REGLCF) ///////////////////////////////////
000020**************************************
000030*     LAYOUT REGLA ANTIFRAUDE (HEADER)*
000040*     LARGO REGISTRO = 85 BYTES       *
000050**************************************
000060*    KC02803.ALU9999.CURSOS.FRAUDE.REGLAENT
000070*    UN REGISTRO "REGLA" ENCABEZA EL GRUPO DE CONDICIONES QUE
000080*    LE PERTENECEN; LAS REGLAS SE ENTREGAN EN EL ARCHIVO YA
000090*    ORDENADAS EN FORMA ASCENDENTE POR REG-PRIORIDAD. COMPARTE
000091*    EL ARCHIVO RULE-TABLE-IN CON WS-REG-CONDIC (COPY_CNDCF);
000092*    REG-TIPO-REG DISTINGUE UN TIPO DE OTRO AL LEER.
000100 01  WS-REG-REGLA.
000105*     POSICION RELATIVA (01:01) TIPO DE REGISTRO = 'R'
000106     03  REG-TIPO-REG         PIC X(01)    VALUE 'R'.
000110*     POSICION RELATIVA (02:10) IDENTIFICADOR DE REGLA
000120     03  REG-ID-REGLA         PIC X(10)    VALUE SPACES.
000130*     POSICION RELATIVA (12:30) NOMBRE DESCRIPTIVO DE LA REGLA
000140     03  REG-NOMBRE           PIC X(30)    VALUE SPACES.
000150*     POSICION RELATIVA (42:04) PRIORIDAD DE EVALUACION
000160*     (MENOR NUMERO = SE EVALUA PRIMERO)
000170     03  REG-PRIORIDAD        PIC 9(04)    VALUE ZEROS.
000180*     POSICION RELATIVA (46:01) REGLA HABILITADA 'Y'/'N'
000190     03  REG-HABILITADA       PIC X(01)    VALUE 'N'.
000200*     POSICION RELATIVA (47:10) ACCION SI LA REGLA COINCIDE
000210*     REG-ACCION = APPROVE / DECLINE / REVIEW (O SINONIMO)
000220     03  REG-ACCION           PIC X(10)    VALUE SPACES.
000230*     POSICION RELATIVA (57:02) CANTIDAD DE CONDICIONES (0-10)
000240     03  REG-CANT-CONDIC      PIC 9(02)    VALUE ZEROS.
000250*     POSICION RELATIVA (59:01) TIENE CHEQUEO DE VELOCIDAD 'Y'/'N'
000260     03  REG-TIENE-VELOC      PIC X(01)    VALUE 'N'.
000270*     POSICION RELATIVA (60:07) UMBRAL DE VELOCIDAD (CONTADOR)
000280     03  REG-VELOC-UMBRAL     PIC 9(07)    VALUE ZEROS.
000290*     POSICION RELATIVA (67:05) VENTANA DE VELOCIDAD EN MINUTOS
000300     03  REG-VELOC-VENTANA    PIC 9(05)    VALUE ZEROS.
000310*     POSICION RELATIVA (72:10) ACCION SI SE SUPERA EL UMBRAL
000320*     (BLANCO = USAR REG-ACCION)
000330     03  REG-VELOC-ACCION     PIC X(10)    VALUE SPACES.
000335*     POSICION RELATIVA (82:04) PARA USO FUTURO
000337     03  FILLER               PIC X(04)    VALUE SPACES.
000340*/////////////////////////////////////////////////////////////////
